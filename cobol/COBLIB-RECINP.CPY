      *====================================================             00000100
      * MEMBRO   : #RECINP                                              00000200
      * EMPRESA  : FOURSYS                                              00000300
      * OBJETIVO : LAYOUT DO ARQUIVO RECEITAIN, QUE TRAZ UM             00000400
      *            CABECALHO DE RECEITA SEGUIDO PELAS SUAS              00000500
      *            LINHAS DE INGREDIENTE.  NAO HA BYTE                  00000600
      *            INDICADOR DE TIPO DE REGISTRO - O                    00000700
      *            CABECALHO TRAZ REC-QTD-ITENS, QUE DIZ AO             00000800
      *            JOB NUT2401 QUANTAS LINHAS LER A SEGUIR.             00000900
      *---------------------------------------------------*             00001000
      *  ARQUIVO  : RECEITAIN                              *            00001100
      *  ORGANIZACAO: SEQUENCIAL, MISTO CABECALHO+ITEM      *           00001200
      *  ORDEM    : POR REC-ID, UM CABECALHO SEGUIDO DE     *           00001300
      *             REC-QTD-ITENS REGISTROS DE ITEM         *           00001400
      *---------------------------------------------------*             00001500
      * HISTORICO DE ALTERACOES                            *            00001600
      * ---------- -------- ------------------------------ *            00001700
      * 2024-01-22 FMC      VERSAO ORIGINAL - TKT NUT-2024- *           00001800
      *                     097 (EXTRACAO DE RECEITAS)      *           00001900
      * 2024-02-19 FMC      AJUSTE DE COMENTARIOS PARA USO   *          00002000
      *                     PELO JOB NUT2401 (TKT NUT-2024-  *          00002100
      *                     118)                             *          00002200
      * 2024-04-09 DPC      FILLER DE FECHAMENTO ACRESCENTADO*          00002300
      *                     AO CABECALHO (LRECL 95 P/ 100) E  *         00002400
      *                     COMENTARIO DE FD-REC-CHAVE-R       *        00002500
      *                     CORRIGIDO - PASSOU A SER USADA DE *         00002600
      *                     FATO NA REJEICAO DE RECEITA (TKT  *         00002700
      *                     NUT-2024-147)                     *         00002800
      *====================================================             00002900
      *-----------------------------------------------------            00003000
      * LRECL 100 - REGISTRO DE CABECALHO DE RECEITA                    00003100
      *-----------------------------------------------------            00003200
       01  FD-RECEITA-CAB.                                              00003300
      * CHAVE DA RECEITA.                                               00003400
           05  FD-REC-ID              PIC 9(09).                        00003500
           05  FD-REC-NOME            PIC X(60).                        00003600
      * METODO DE PREPARO - CHAVE DA TABELA #PREPFT.                    00003700
           05  FD-REC-METODO          PIC X(08).                        00003800
      * RENDIMENTO TOTAL DA RECEITA, EM g OU ml (DEVE SER > 0).         00003900
           05  FD-REC-PORCAO-TOTAL    PIC S9(06)V9(02).                 00004000
      * UNIDADE DO RENDIMENTO - SOMENTE 'g ' OU 'ml'.                   00004100
           05  FD-REC-UNIDADE         PIC X(02).                        00004200
               88  FD-REC-UNID-GRAMA      VALUE 'g '.                   00004300
               88  FD-REC-UNID-MILILITRO  VALUE 'ml'.                   00004400
      * NUMERO DE PORCOES - INFORMATIVO, NAO ENTRA NO CALCULO.          00004500
           05  FD-REC-PORCOES         PIC 9(04).                        00004600
      * QUANTIDADE DE REGISTROS FD-RECEITA-ITEM QUE SEGUEM              00004700
      * ESTE CABECALHO NO ARQUIVO.                                      00004800
           05  FD-REC-QTD-ITENS       PIC 9(04).                        00004900
           05  FILLER                 PIC X(05).                        00005000
      *-----------------------------------------------------            00005100
      * REDEFINE O CABECALHO ISOLANDO A CHAVE E O METODO DE             00005200
      * PREPARO - USADA EM 2015-REJEITAR-RECEITA DO JOB                 00005300
      * NUT2401 PARA O DISPLAY DE DIAGNOSTICO DA RECEITA                00005400
      * RECUSADA PELA VALIDACAO (TKT NUT-2024-147).                     00005500
      *-----------------------------------------------------            00005600
       01  FD-REC-CHAVE-R REDEFINES FD-RECEITA-CAB.                     00005700
           05  FD-REC-CHAVE-ID        PIC 9(09).                        00005800
           05  FD-REC-CHAVE-NOME      PIC X(60).                        00005900
           05  FD-REC-CHAVE-METODO    PIC X(08).                        00006000
           05  FILLER                 PIC X(23).                        00006100
      *-----------------------------------------------------            00006200
      * LRECL 30 - REGISTRO DE ITEM (INGREDIENTE DA RECEITA)            00006300
      *-----------------------------------------------------            00006400
       01  FD-RECEITA-ITEM.                                             00006500
           05  FD-ITEM-RECEITA-ID     PIC 9(09).                        00006600
           05  FD-ITEM-ING-ID         PIC 9(09).                        00006700
      * QUANTIDADE USADA DESTE INGREDIENTE, EM g/ml (DEVE               00006800
      * SER MAIOR QUE ZERO).                                            00006900
           05  FD-ITEM-QTDE           PIC S9(06)V9(02).                 00007000
           05  FILLER                 PIC X(04).                        00007100
      *-----------------------------------------------------            00007200
