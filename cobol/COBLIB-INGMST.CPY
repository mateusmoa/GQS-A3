      *====================================================             00000100
      * MEMBRO   : #INGMST                                              00000200
      * EMPRESA  : FOURSYS                                              00000300
      * OBJETIVO : LAYOUT DO ARQUIVO MESTRE DE INGREDIENTES             00000400
      *            (INGREDMF) E DA TABELA EM MEMORIA USADA              00000500
      *            PELO JOB NUT2401 PARA LOCALIZAR O                    00000600
      *            INGREDIENTE DE CADA LINHA DE RECEITA.                00000700
      *---------------------------------------------------*             00000800
      *  ARQUIVO  : INGREDMF                               *            00000900
      *  ORGANIZACAO: SEQUENCIAL, REGISTRO FIXO            *            00001000
      *  ORDEM    : ING-ID ASCENDENTE (EXIGIDO P/ CARGA    *            00001100
      *             DA TABELA EM MEMORIA COM SEARCH ALL -  *            00001200
      *             NAO HA SUPORTE A ARQUIVO INDEXADO      *            00001300
      *             NESTA INSTALACAO GNUCOBOL)             *            00001400
      *  VALORES  : POR 100G/100ML DO INGREDIENTE, TABELA  *            00001500
      *             TBCA (TACO/TBCA - COMPOSICAO DE        *            00001600
      *             ALIMENTOS)                              *           00001700
      *  REGRA NULO: CAMPO NUMERICO TODO ZERO SIGNIFICA     *           00001800
      *             "SEM VALOR INFORMADO" - TRATADO COMO    *           00001900
      *             ZERO NO CALCULO (NAO HA NULL EM COBOL)  *           00002000
      *---------------------------------------------------*             00002100
      * HISTORICO DE ALTERACOES                            *            00002200
      * ---------- -------- ------------------------------ *            00002300
      * 2024-01-15 FMC      VERSAO ORIGINAL - TKT NUT-2024- *           00002400
      *                     091 (CARGA DO MESTRE TBCA)      *           00002500
      * 2024-02-02 FMC      INCLUSAO ING-CATEGORIA (TKT     *           00002600
      *                     NUT-2024-104)                   *           00002700
      * 2024-02-19 FMC      INCLUSAO DA TABELA EM MEMORIA    *          00002800
      *                     WRK-TAB-INGREDIENTE P/ O SEARCH  *          00002900
      *                     ALL DO JOB NUT2401 (TKT          *          00003000
      *                     NUT-2024-118)                    *          00003100
      * 2024-04-09 DPC      REMOVIDA FD-ING-BLOCO-R - NUNCA   *         00003200
      *                     HOUVE TESTE DE BLOCO ZERADO NA    *         00003300
      *                     CARGA DO MESTRE (TKT NUT-2024-147)*         00003400
      *====================================================             00003500
      *-----------------------------------------------------            00003600
      * LRECL 219 - REGISTRO DO ARQUIVO INGREDMF                        00003700
      *-----------------------------------------------------            00003800
       01  FD-INGREDIENTE-REG.                                          00003900
      * CHAVE DE ACESSO AO MESTRE.                                      00004000
           05  FD-ING-ID              PIC 9(09).                        00004100
      * NOME DO INGREDIENTE, LIVRE.                                     00004200
           05  FD-ING-NOME            PIC X(60).                        00004300
      * UNIDADE DA PORCAO - SOMENTE 'g ' OU 'ml' SAO VALIDAS.           00004400
           05  FD-ING-UNIDADE         PIC X(02).                        00004500
               88  FD-ING-UNID-GRAMA      VALUE 'g '.                   00004600
               88  FD-ING-UNID-MILILITRO  VALUE 'ml'.                   00004700
      * ENERGIA, CARBOIDRATO, ACUCAR, PROTEINA E GORDURA SAO            00004800
      * INFORMADOS POR 100G/100ML, CONFORME TABELA TBCA.                00004900
           05  FD-ING-KCAL            PIC S9(06)V9(02).                 00005000
           05  FD-ING-KJ              PIC S9(06)V9(02).                 00005100
           05  FD-ING-CARBOIDRATO     PIC S9(06)V9(02).                 00005200
           05  FD-ING-ACUCAR-TOTAL    PIC S9(06)V9(02).                 00005300
           05  FD-ING-ACUCAR-ADIC     PIC S9(06)V9(02).                 00005400
           05  FD-ING-PROTEINA        PIC S9(06)V9(02).                 00005500
           05  FD-ING-GORDURA-TOTAL   PIC S9(06)V9(02).                 00005600
           05  FD-ING-GORDURA-SAT     PIC S9(06)V9(02).                 00005700
           05  FD-ING-GORDURA-TRANS   PIC S9(06)V9(02).                 00005800
           05  FD-ING-FIBRA           PIC S9(06)V9(02).                 00005900
      * SODIO E INFORMADO EM MILIGRAMAS, NAO EM GRAMAS.                 00006000
           05  FD-ING-SODIO           PIC S9(06)V9(02).                 00006100
      * CODIGO DE REFERENCIA NA TABELA TBCA.                            00006200
           05  FD-ING-COD-TBCA        PIC X(10).                        00006300
      * CATEGORIA LIVRE (CEREAL, CARNE, LATICINIO, ETC).                00006400
           05  FD-ING-CATEGORIA       PIC X(30).                        00006500
           05  FILLER                 PIC X(20).                        00006600
      *-----------------------------------------------------            00006700
      * TABELA EM MEMORIA, CARREGADA NO 1200-CARREGAR-MESTRE            00006800
      * DO JOB NUT2401 A PARTIR DO INGREDMF, JA VALIDADO                00006900
      * PELA 1210-VALIDAR-INGREDIENTE.  PESQUISADA POR                  00007000
      * SEARCH ALL NA CHAVE WRK-TAB-ING-ID DURANTE O CALCULO            00007100
      * DE CADA RECIPE-LINE-RECORD.                                     00007200
      *-----------------------------------------------------            00007300
       01  WRK-TAB-INGREDIENTE-AREA.                                    00007400
           05  WRK-TAB-INGREDIENTE OCCURS 1 TO 4000 TIMES               00007500
                   DEPENDING ON WRK-TAB-ING-QTDE                        00007600
                   ASCENDING KEY IS WRK-TAB-ING-ID                      00007700
                   INDEXED BY WRK-TAB-ING-IDX.                          00007800
               10  WRK-TAB-ING-ID         PIC 9(09).                    00007900
               10  WRK-TAB-ING-UNIDADE    PIC X(02).                    00008000
               10  WRK-TAB-ING-KCAL       PIC S9(06)V9(02).             00008100
               10  WRK-TAB-ING-KJ         PIC S9(06)V9(02).             00008200
               10  WRK-TAB-ING-CARBO      PIC S9(06)V9(02).             00008300
               10  WRK-TAB-ING-ACUC-TOT   PIC S9(06)V9(02).             00008400
               10  WRK-TAB-ING-ACUC-ADIC  PIC S9(06)V9(02).             00008500
               10  WRK-TAB-ING-PROTEINA   PIC S9(06)V9(02).             00008600
               10  WRK-TAB-ING-GORD-TOT   PIC S9(06)V9(02).             00008700
               10  WRK-TAB-ING-GORD-SAT   PIC S9(06)V9(02).             00008800
               10  WRK-TAB-ING-GORD-TRANS PIC S9(06)V9(02).             00008900
               10  WRK-TAB-ING-FIBRA      PIC S9(06)V9(02).             00009000
               10  WRK-TAB-ING-SODIO      PIC S9(06)V9(02).             00009100
               10  FILLER                 PIC X(04).                    00009200
      *-----------------------------------------------------            00009300
       77  WRK-TAB-ING-QTDE           PIC S9(08) COMP VALUE ZERO.       00009400
