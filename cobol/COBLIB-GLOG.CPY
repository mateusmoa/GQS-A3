      *====================================================             00000100
      * MEMBRO   : #GLOG                                                00000200
      * EMPRESA  : FOURSYS                                              00000300
      * OBJETIVO : AREA PADRAO DE CHAMADA DO SUBPROGRAMA                00000400
      *            GRAVALOG, USADA POR TODOS OS JOBS QUE                00000500
      *            PRECISAM REGISTRAR ERRO DE OPEN/READ/                00000600
      *            WRITE OU DE VALIDACAO DE REGISTRO.                   00000700
      *---------------------------------------------------*             00000800
      * HISTORICO DE ALTERACOES                            *            00000900
      * ---------- -------- ------------------------------ *            00001000
      * 1987-03-02 VL       VERSAO ORIGINAL - #GLOG         *           00001100
      * 1991-11-14 VL       AUMENTO WRK-MENSAGEM P/ X(40)   *           00001200
      * 1999-01-08 RSS      AJUSTE Y2K - SEM IMPACTO AQUI   *           00001300
      * 2024-02-19 FMC      REUSO PELO JOB NUT2401 (TKT     *           00001400
      *                     NUT-2024-118 - TABELA NUTRICAO) *           00001500
      *====================================================             00001600
       01  WRK-DADOS.                                                   00001700
           05  WRK-PROGRAMA        PIC X(08).                           00001800
           05  WRK-SECAO           PIC X(04).                           00001900
           05  WRK-MENSAGEM        PIC X(40).                           00002000
           05  WRK-STATUS          PIC X(02).                           00002100
           05  FILLER              PIC X(10).                           00002200
