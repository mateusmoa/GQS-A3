      *====================================================             00000100
      * MEMBRO   : #PREPFT                                              00000200
      * EMPRESA  : FOURSYS                                              00000300
      * OBJETIVO : TABELA DE FATORES DE CORRECAO POR METODO             00000400
      *            DE PREPARO.  CARREGADA NA COMPILACAO, POR            00000500
      *            VALUE - NAO HA PARAGRAFO DE CARGA EM TEMPO           00000600
      *            DE EXECUCAO; A REDEFINES ABAIXO APENAS               00000700
      *            REORGANIZA OS DADOS JA POSICIONADOS PARA             00000800
      *            PESQUISA (SEARCH) POR METODO DE PREPARO.             00000900
      *            FATOR DE GORDURA SE APLICA A GORDURA TOTAL           00001000
      *            E SATURADA; FATOR DE PROTEINA SE APLICA              00001100
      *            SOMENTE A PROTEINA.                                  00001200
      *            O FATOR DE VITAMINA E MANTIDO SOMENTE                00001300
      *            PARA CONFERENCIA VISUAL - NENHUM CALCULO             00001400
      *            DO NUT2401 O UTILIZA.                                00001500
      *---------------------------------------------------*             00001600
      * HISTORICO DE ALTERACOES                            *            00001700
      * ---------- -------- ------------------------------ *            00001800
      * 2024-02-19 FMC      VERSAO ORIGINAL - TKT NUT-2024- *           00001900
      *                     118 (FATORES ANVISA/TACO POR    *           00002000
      *                     METODO DE PREPARO)               *          00002100
      * 2024-04-09 DPC      CORRIGIDA REFERENCIA OBSOLETA A   *         00002200
      *                     1100-CARREGAR-FATORES, QUE NUNCA  *         00002300
      *                     EXISTIU - CARGA E SOMENTE POR     *         00002400
      *                     VALUE (TKT NUT-2024-147)          *         00002500
      *====================================================             00002600
      *-----------------------------------------------------            00002700
      * CARGA DA TABELA POR VALUE - TECNICA CLASSICA: CADA              00002800
      * LINHA E UM FILLER DE 17 POSICOES (METODO 8 + FATOR              00002900
      * GORDURA 3 + FATOR PROTEINA 3 + FATOR VITAMINA 3),               00003000
      * REDEFINIDO LOGO ABAIXO POR UMA OCCURS PARA PESQUISA.            00003100
      *-----------------------------------------------------            00003200
       01  WRK-TAB-FATOR-DADOS.                                         00003300
           05  FILLER PIC X(17) VALUE 'RAW     100100100'.              00003400
           05  FILLER PIC X(17) VALUE 'FRIED   115100070'.              00003500
           05  FILLER PIC X(17) VALUE 'BOILED  095095080'.              00003600
           05  FILLER PIC X(17) VALUE 'BAKED   102100090'.              00003700
           05  FILLER PIC X(17) VALUE 'GRILLED 098100085'.              00003800
           05  FILLER PIC X(17) VALUE 'STEAMED 097098090'.              00003900
      * LINHA "OUTRO" - DOCUMENTA O FATOR IDENTIDADE USADO              00004000
      * QUANDO REC-METODO NAO BATE COM NENHUMA LINHA ACIMA;             00004100
      * A 2020-LOCALIZAR-FATOR NUNCA A ENCONTRA POR CHAVE,              00004200
      * POIS REC-METODO JAMAIS CONTEM 'OUTRO   '.                       00004300
           05  FILLER PIC X(17) VALUE 'OUTRO   100100100'.              00004400
      *-----------------------------------------------------            00004500
       01  WRK-TAB-FATOR REDEFINES WRK-TAB-FATOR-DADOS.                 00004600
           05  WRK-TAB-FATOR-LINHA OCCURS 7 TIMES                       00004700
                   INDEXED BY WRK-TAB-FATOR-IDX.                        00004800
               10  WRK-TAB-FATOR-METODO   PIC X(08).                    00004900
               10  WRK-TAB-FATOR-GORDURA  PIC 9(01)V9(02).              00005000
               10  WRK-TAB-FATOR-PROTEINA PIC 9(01)V9(02).              00005100
               10  WRK-TAB-FATOR-VITAMINA PIC 9(01)V9(02).              00005200
      *-----------------------------------------------------            00005300
       77  WRK-QTDE-FATORES           PIC S9(04) COMP VALUE 7.          00005400
