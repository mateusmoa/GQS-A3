      *====================================================             00000100
       IDENTIFICATION                            DIVISION.              00000200
      *====================================================             00000300
       PROGRAM-ID. GRAVALOG.                                            00000400
       AUTHOR. VICTOR LEAL.                                             00000500
       INSTALLATION. FOURSYS.                                           00000600
       DATE-WRITTEN. 02/03/1987.                                        00000700
       DATE-COMPILED.                                                   00000800
       SECURITY. FOURSYS INTERNO - USO RESTRITO AOS JOBS BATCH.         00000900
      *===================================================*             00001000
      * EMPRESA : FOURSYS                                 *             00001100
      * OBJETIVO: SUBPROGRAMA PADRAO DE GRAVACAO DE LOG DE *            00001200
      *           ERRO.  RECEBE WRK-DADOS (#GLOG) E EMITE  *            00001300
      *           UMA LINHA DE LOG NO SYSOUT PARA TODO JOB *            00001400
      *           QUE ABRIR, LER, GRAVAR OU VALIDAR COM    *            00001500
      *           REGISTRO RECUSADO.                       *            00001600
      *---------------------------------------------------*             00001700
      * HISTORICO DE ALTERACOES                            *            00001800
      * ---------- -------- ------------------------------ *            00001900
      * 1987-03-02 VL       VERSAO ORIGINAL                 *           00002000
      * 1990-07-19 VL       INCLUSAO DE DATA/HORA NA LINHA  *           00002100
      * 1994-05-03 JCS      PASSOU A GRAVAR TAMBEM EM       *           00002200
      *                     SYSLOGC QUANDO WRK-STATUS <> 00 *           00002300
      * 1999-01-08 RSS      AJUSTE Y2K NA ROTINA DE DATA    *           00002400
      * 2024-02-19 FMC      SEM ALTERACAO - REUTILIZADO     *           00002500
      *                     PELO JOB NUT2401 (TKT           *           00002600
      *                     NUT-2024-118)                   *           00002700
      * 2024-04-09 DPC      REVISAO GERAL: A LINHA DE LOG   *           00002800
      *                     NUNCA TINHA GANHO DE FATO A     *           00002900
      *                     DATA (PENDENTE DESDE 1990) NEM  *           00003000
      *                     A GRAVACAO EM SYSLOGC (PENDENTE *           00003100
      *                     DESDE 1994) - AMBAS IMPLEMENTA- *           00003200
      *                     DAS AGORA.  REMOVIDO SPECIAL-   *           00003300
      *                     NAMES SEM USO (TOP-OF-FORM, SEM *           00003400
      *                     IMPRESSAO NESTE SUBPROGRAMA) E  *           00003500
      *                     O CONTADOR WRK-CHAMADAS, QUE    *           00003600
      *                     NUNCA FOI LIDO (TKT NUT-2024-   *           00003700
      *                     147)                            *           00003800
      *===================================================*             00003900
      *====================================================             00004000
       DATA                                      DIVISION.              00004100
      *====================================================             00004200
      *-----------------------------------------------------            00004300
       WORKING-STORAGE SECTION.                                         00004400
      *-----------------------------------------------------            00004500
       01  FILLER PIC X(48) VALUE                                       00004600
           '-------VARIAVEIS PARA MONTAGEM DA LINHA-------'.            00004700
      *-----------------------------------------------------            00004800
       01  WRK-LINHA-LOG.                                               00004900
           05  FILLER              PIC X(07) VALUE 'GRAVLOG'.           00005000
           05  FILLER              PIC X(01) VALUE SPACE.               00005100
           05  WRK-LOG-PROGRAMA    PIC X(08).                           00005200
           05  FILLER              PIC X(01) VALUE SPACE.               00005300
           05  WRK-LOG-SECAO       PIC X(04).                           00005400
           05  FILLER              PIC X(01) VALUE SPACE.               00005500
           05  WRK-LOG-STATUS      PIC X(02).                           00005600
           05  FILLER              PIC X(01) VALUE SPACE.               00005700
      * DATA DO SISTEMA NO FORMATO DD/MM/AA - TKT NUT-2024-147.         00005800
           05  WRK-LOG-DATA.                                            00005900
               10  WRK-LOG-DATA-DD PIC 9(02).                           00006000
               10  FILLER          PIC X(01) VALUE '/'.                 00006100
               10  WRK-LOG-DATA-MM PIC 9(02).                           00006200
               10  FILLER          PIC X(01) VALUE '/'.                 00006300
               10  WRK-LOG-DATA-AA PIC 9(02).                           00006400
           05  FILLER              PIC X(01) VALUE SPACE.               00006500
           05  WRK-LOG-MENSAGEM    PIC X(40).                           00006600
           05  FILLER              PIC X(02).                           00006700
      *-----------------------------------------------------            00006800
      * ISOLA PROGRAMA+SECAO COMO CHAVE DE CORRELACAO PARA A            00006900
      * LINHA QUE TAMBEM VAI PARA SYSLOGC (2010-EMITIR-SYSLOGC).        00007000
      *-----------------------------------------------------            00007100
       01  WRK-LINHA-LOG-R REDEFINES WRK-LINHA-LOG.                     00007200
           05  FILLER              PIC X(08).                           00007300
           05  WRK-LOG-CHAVE       PIC X(13).                           00007400
           05  FILLER              PIC X(55).                           00007500
      *-----------------------------------------------------            00007600
       01  FILLER PIC X(48) VALUE                                       00007700
           '-------VARIAVEL REDEFINIDA PARA STATUS--------'.            00007800
      *-----------------------------------------------------            00007900
       01  WRK-LOG-STATUS-NUM      PIC 9(02).                           00008000
       01  WRK-LOG-STATUS-ALT REDEFINES WRK-LOG-STATUS-NUM              00008100
                                   PIC X(02).                           00008200
      *-----------------------------------------------------            00008300
       01  FILLER PIC X(48) VALUE                                       00008400
           '-------VARIAVEL REDEFINIDA PARA DATA----------'.            00008500
      *-----------------------------------------------------            00008600
       01  WRK-DATA-SIS-AAMMDD     PIC 9(06).                           00008700
       01  WRK-DATA-SISTEMA-R REDEFINES WRK-DATA-SIS-AAMMDD.            00008800
           05  WRK-DATA-SIS-AA     PIC 9(02).                           00008900
           05  WRK-DATA-SIS-MM     PIC 9(02).                           00009000
           05  WRK-DATA-SIS-DD     PIC 9(02).                           00009100
      *-----------------------------------------------------            00009200
       LINKAGE                                   SECTION.               00009300
      *-----------------------------------------------------            00009400
           COPY '#GLOG'.                                                00009500
      *====================================================             00009600
       PROCEDURE                        DIVISION USING WRK-DADOS.       00009700
      *====================================================             00009800
      *-----------------------------------------------------            00009900
       0000-PRINCIPAL                             SECTION.              00010000
      *-----------------------------------------------------            00010100
           PERFORM 1000-MONTAR-LINHA.                                   00010200
           PERFORM 2000-EMITIR-LINHA.                                   00010300
           GOBACK.                                                      00010400
      *-----------------------------------------------------            00010500
       0000-99-FIM.                                  EXIT.              00010600
      *-----------------------------------------------------            00010700
                                                                        00010800
      *-----------------------------------------------------            00010900
       1000-MONTAR-LINHA                          SECTION.              00011000
      *-----------------------------------------------------            00011100
           MOVE WRK-PROGRAMA           TO WRK-LOG-PROGRAMA.             00011200
           MOVE WRK-SECAO              TO WRK-LOG-SECAO.                00011300
           MOVE WRK-STATUS             TO WRK-LOG-STATUS.               00011400
           MOVE WRK-STATUS             TO WRK-LOG-STATUS-ALT.           00011500
           PERFORM 1010-MONTAR-DATA.                                    00011600
           MOVE WRK-MENSAGEM           TO WRK-LOG-MENSAGEM.             00011700
      *-----------------------------------------------------            00011800
       1000-99-FIM.                                  EXIT.              00011900
      *-----------------------------------------------------            00012000
                                                                        00012100
      *-----------------------------------------------------            00012200
      * FORMATA A DATA DO SISTEMA EM DD/MM/AA PARA A LINHA              00012300
      * DE LOG - TKT NUT-2024-147 (PENDENTE DESDE 1990-07-19).          00012400
      *-----------------------------------------------------            00012500
       1010-MONTAR-DATA                           SECTION.              00012600
      *-----------------------------------------------------            00012700
           ACCEPT WRK-DATA-SIS-AAMMDD FROM DATE.                        00012800
           MOVE WRK-DATA-SIS-DD        TO WRK-LOG-DATA-DD.              00012900
           MOVE WRK-DATA-SIS-MM        TO WRK-LOG-DATA-MM.              00013000
           MOVE WRK-DATA-SIS-AA        TO WRK-LOG-DATA-AA.              00013100
      *-----------------------------------------------------            00013200
       1010-99-FIM.                                  EXIT.              00013300
      *-----------------------------------------------------            00013400
                                                                        00013500
      *-----------------------------------------------------            00013600
       2000-EMITIR-LINHA                          SECTION.              00013700
      *-----------------------------------------------------            00013800
           DISPLAY WRK-LINHA-LOG UPON CONSOLE.                          00013900
           IF WRK-LOG-STATUS-NUM NOT EQUAL ZERO                         00014000
             PERFORM 2010-EMITIR-SYSLOGC                                00014100
           END-IF.                                                      00014200
      *-----------------------------------------------------            00014300
       2000-99-FIM.                                  EXIT.              00014400
      *-----------------------------------------------------            00014500
                                                                        00014600
      *-----------------------------------------------------            00014700
      * REFORCO DA LINHA PARA O FEED SYSLOGC (ROTEADO POR JCL           00014800
      * A PARTIR DO SYSOUT DESTE JOB) QUANDO O STATUS RECEBIDO          00014900
      * NAO E ZERO - TKT NUT-2024-147 (PENDENTE DESDE 1994-05-03).      00015000
      *-----------------------------------------------------            00015100
       2010-EMITIR-SYSLOGC                        SECTION.              00015200
      *-----------------------------------------------------            00015300
           DISPLAY 'SYSLOGC ' WRK-LOG-CHAVE ' ' WRK-LOG-MENSAGEM        00015400
               UPON CONSOLE.                                            00015500
      *-----------------------------------------------------            00015600
       2010-99-FIM.                                  EXIT.              00015700
      *-----------------------------------------------------            00015800
