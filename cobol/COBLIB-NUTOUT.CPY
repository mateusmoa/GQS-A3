      *====================================================             00000100
      * MEMBRO   : #NUTOUT                                              00000200
      * EMPRESA  : FOURSYS                                              00000300
      * OBJETIVO : LAYOUT DO ARQUIVO DE SAIDA NUTRISAI,                 00000400
      *            GRAVADO PELO JOB NUT2401 - UM REGISTRO               00000500
      *            POR RECEITA PROCESSADA COM SUCESSO, JA               00000600
      *            NORMALIZADO PARA 100G/100ML E COM O                  00000700
      *            PERCENTUAL DE VALOR DIARIO (%VD) DE                  00000800
      *            CADA NUTRIENTE, CONFORME ANVISA RDC                  00000900
      *            429/2020.                                            00001000
      *---------------------------------------------------*             00001100
      *  ARQUIVO  : NUTRISAI                               *            00001200
      *  ORGANIZACAO: SEQUENCIAL, REGISTRO FIXO            *            00001300
      *  ORDEM    : MESMA ORDEM DE LEITURA DO RECEITAIN     *           00001400
      *---------------------------------------------------*             00001500
      * HISTORICO DE ALTERACOES                            *            00001600
      * ---------- -------- ------------------------------ *            00001700
      * 2024-02-19 FMC      VERSAO ORIGINAL - TKT NUT-2024- *           00001800
      *                     118 (TABELA NUTRICIONAL RDC     *           00001900
      *                     429/2020)                       *           00002000
      * 2024-04-09 DPC      REMOVIDA FD-NUT-VD-R - NAO HA    *          00002100
      *                     UPSI-1 NESTE JOB, NUNCA HOUVE    *          00002200
      *                     DISPLAY DE CONFERENCIA (TKT      *          00002300
      *                     NUT-2024-147)                    *          00002400
      *====================================================             00002500
      *-----------------------------------------------------            00002600
      * LRECL 214 - REGISTRO DA TABELA NUTRICIONAL                      00002700
      *-----------------------------------------------------            00002800
       01  FD-NUTRI-SAIDA.                                              00002900
           05  FD-NUT-REC-ID          PIC 9(09).                        00003000
           05  FD-NUT-REC-NOME        PIC X(60).                        00003100
      * VALORES NORMALIZADOS POR 100G/100ML DA RECEITA.                 00003200
           05  FD-NUT-KCAL            PIC S9(06)V9(02).                 00003300
           05  FD-NUT-KJ              PIC S9(06)V9(02).                 00003400
           05  FD-NUT-CARBOIDRATO     PIC S9(06)V9(02).                 00003500
           05  FD-NUT-ACUCAR-TOTAL    PIC S9(06)V9(02).                 00003600
           05  FD-NUT-ACUCAR-ADIC     PIC S9(06)V9(02).                 00003700
           05  FD-NUT-PROTEINA        PIC S9(06)V9(02).                 00003800
           05  FD-NUT-GORDURA-TOTAL   PIC S9(06)V9(02).                 00003900
           05  FD-NUT-GORDURA-SAT     PIC S9(06)V9(02).                 00004000
           05  FD-NUT-GORDURA-TRANS   PIC S9(06)V9(02).                 00004100
           05  FD-NUT-FIBRA           PIC S9(06)V9(02).                 00004200
           05  FD-NUT-SODIO           PIC S9(06)V9(02).                 00004300
      * PERCENTUAL DE VALOR DIARIO - NAO HA %VD PARA GORDURA            00004400
      * TRANS (RDC 429/2020 NAO DEFINE VALOR DE REFERENCIA).            00004500
           05  FD-NUT-KCAL-VD         PIC S9(04)V9(01).                 00004600
           05  FD-NUT-CARBOIDRATO-VD  PIC S9(04)V9(01).                 00004700
           05  FD-NUT-ACUCAR-TOTAL-VD PIC S9(04)V9(01).                 00004800
           05  FD-NUT-ACUCAR-ADIC-VD  PIC S9(04)V9(01).                 00004900
           05  FD-NUT-PROTEINA-VD     PIC S9(04)V9(01).                 00005000
           05  FD-NUT-GORDURA-TOT-VD  PIC S9(04)V9(01).                 00005100
           05  FD-NUT-GORDURA-SAT-VD  PIC S9(04)V9(01).                 00005200
           05  FD-NUT-FIBRA-VD        PIC S9(04)V9(01).                 00005300
           05  FD-NUT-SODIO-VD        PIC S9(04)V9(01).                 00005400
      * VERSAO DA NORMA ANVISA USADA NO CALCULO, CONSTANTE.             00005500
           05  FD-NUT-VERSAO-ANVISA   PIC X(12).                        00005600
           05  FILLER                 PIC X(06).                        00005700
      *-----------------------------------------------------            00005800
       77  WRK-ANVISA-VERSAO          PIC X(12) VALUE 'RDC-429-2020'.   00005900
