      *====================================================             00000100
       IDENTIFICATION                            DIVISION.              00000200
      *====================================================             00000300
       PROGRAM-ID. NUT2401.                                             00000400
       AUTHOR. FELIPE MARTINS CORREA.                                   00000500
       INSTALLATION. FOURSYS.                                           00000600
       DATE-WRITTEN. 19/02/2024.                                        00000700
       DATE-COMPILED.                                                   00000800
       SECURITY. FOURSYS INTERNO - USO RESTRITO AOS JOBS BATCH.         00000900
      *===================================================*             00001000
      * AUTOR   : FELIPE MARTINS CORREA                   *             00001100
      * EMPRESA : FOURSYS                                 *             00001200
      * OBJETIVO: PROGRAMA TEM A FINALIDADE DE CALCULAR A  *            00001300
      *           TABELA NUTRICIONAL DE CADA RECEITA DO    *            00001400
      *           ARQUIVO RECEITAIN, LOCALIZANDO CADA      *            00001500
      *           INGREDIENTE NO MESTRE INGREDMF, APLICANDO*            00001600
      *           OS FATORES DE CORRECAO POR METODO DE     *            00001700
      *           PREPARO, NORMALIZANDO PARA 100G/100ML E  *            00001800
      *           CALCULANDO O %VD CONFORME ANVISA RDC     *            00001900
      *           429/2020.  GRAVA O RESULTADO EM NUTRISAI.*            00002000
      *---------------------------------------------------*             00002100
      *  ARQUIVOS:                                        *             00002200
      *  DDNAME             I/O           INCLUDE/BOOK    *             00002300
      *  INGREDMF            I            COPY '#INGMST'  *             00002400
      *  RECEITAIN           I            COPY '#RECINP'  *             00002500
      *  NUTRISAI            O            COPY '#NUTOUT'  *             00002600
      *===================================================*             00002700
      *---------------------------------------------------*             00002800
      * HISTORICO DE ALTERACOES                            *            00002900
      * ---------- -------- ------------------------------ *            00003000
      * 2024-02-19 FMC      VERSAO ORIGINAL - TKT NUT-2024- *           00003100
      *                     118 (CALCULO NUTRICIONAL RDC    *           00003200
      *                     429/2020 A PARTIR DO MESTRE      *          00003300
      *                     TBCA E DAS RECEITAS CADASTRADAS) *          00003400
      * 2024-03-04 FMC      INCLUSAO DOS FATORES DE CORRECAO *          00003500
      *                     POR METODO DE PREPARO - TABELA   *          00003600
      *                     #PREPFT (TKT NUT-2024-126)       *          00003700
      * 2024-03-18 RSS      RECEITA/INGREDIENTE INVALIDOS    *          00003800
      *                     PASSAM A SER RECUSADOS E         *          00003900
      *                     REGISTRADOS VIA GRAVALOG, SEM    *          00004000
      *                     ENCERRAR O JOB (TKT NUT-2024-131) *         00004100
      * 2024-04-02 RSS      CORRECAO NO CALCULO DO %VD -      *         00004200
      *                     ARREDONDAMENTO EM DUAS ETAPAS     *         00004300
      *                     (TKT NUT-2024-140)                *         00004400
      * 2024-04-09 DPC      REVISAO GERAL: REMOVIDO SPECIAL-  *         00004500
      *                     NAMES SEM USO (TOP-OF-FORM, SEM   *         00004600
      *                     IMPRESSAO NESTE JOB).  REMOVIDAS  *         00004700
      *                     AS REDEFINES DE ACUMULADORES E DE *         00004800
      *                     VALORES DE REFERENCIA, QUE NUNCA  *         00004900
      *                     FORAM LIDAS EM PROCEDURE DIVISION *         00005000
      *                     (FILLER DE FECHAMENTO ACRESCENTADO*         00005100
      *                     DIRETO NOS GRUPOS-BASE).  A       *         00005200
      *                     REJEICAO DE RECEITA (2015) PASSOU *         00005300
      *                     A EXIBIR CHAVE/NOME/METODO VIA    *         00005400
      *                     FD-REC-CHAVE-R (#RECINP), QUE JA  *         00005500
      *                     EXISTIA MAS NUNCA ERA LIDA.  O    *         00005600
      *                     STATUS DE OPEN DO INGREDMF PASSOU *         00005700
      *                     A SER REPASSADO PELA VISAO ALFA   *         00005800
      *                     WRK-FS-INGREDMF-ALT (TKT NUT-2024-*         00005900
      *                     147)                              *         00006000
      *===================================================*             00006100
      *====================================================             00006200
       ENVIRONMENT                               DIVISION.              00006300
      *====================================================             00006400
       INPUT-OUTPUT                              SECTION.               00006500
       FILE-CONTROL.                                                    00006600
           SELECT INGREDMF ASSIGN TO INGREDMF                           00006700
               FILE STATUS IS WRK-FS-INGREDMF.                          00006800
      *                                                                 00006900
           SELECT RECEITAIN ASSIGN TO RECEITAIN                         00007000
               FILE STATUS IS WRK-FS-RECEITAIN.                         00007100
      *                                                                 00007200
           SELECT NUTRISAI ASSIGN TO NUTRISAI                           00007300
               FILE STATUS IS WRK-FS-NUTRISAI.                          00007400
      *                                                                 00007500
      *====================================================             00007600
       DATA                                      DIVISION.              00007700
      *====================================================             00007800
      *-----------------------------------------------------            00007900
       FILE                                      SECTION.               00008000
      *-----------------------------------------------------            00008100
       FD INGREDMF                                                      00008200
           RECORDING MODE IS F                                          00008300
           BLOCK CONTAINS 0 RECORDS.                                    00008400
           COPY '#INGMST'.                                              00008500
      *                                                                 00008600
       FD RECEITAIN                                                     00008700
           RECORDING MODE IS F                                          00008800
           BLOCK CONTAINS 0 RECORDS.                                    00008900
           COPY '#RECINP'.                                              00009000
      *                                                                 00009100
       FD NUTRISAI                                                      00009200
           RECORDING MODE IS F                                          00009300
           BLOCK CONTAINS 0 RECORDS.                                    00009400
           COPY '#NUTOUT'.                                              00009500
      *-----------------------------------------------------            00009600
       WORKING-STORAGE                           SECTION.               00009700
      *-----------------------------------------------------            00009800
           COPY '#GLOG'.                                                00009900
           COPY '#PREPFT'.                                              00010000
      *-----------------------------------------------------            00010100
       01 FILLER PIC X(48) VALUE                                        00010200
            '-------VARIAVEIS PARA FILE STATUS------------'.            00010300
      *-----------------------------------------------------            00010400
       01 WRK-FS-INGREDMF-GRP.                                          00010500
           05 WRK-FS-INGREDMF      PIC 9(02).                           00010600
      * VISAO ALFANUMERICA, USADA SO NO REPASSE PARA WRK-STATUS         00010700
      * (#GLOG) EM 4100-TESTARSTATUS-INGREDMF - TKT NUT-2024-147.       00010800
       01 WRK-FS-INGREDMF-ALT REDEFINES WRK-FS-INGREDMF-GRP.            00010900
           05 WRK-FS-INGREDMF-X    PIC X(02).                           00011000
       77 WRK-FS-RECEITAIN     PIC 9(02).                               00011100
       77 WRK-FS-NUTRISAI      PIC 9(02).                               00011200
      *-----------------------------------------------------            00011300
       01 FILLER PIC X(48) VALUE                                        00011400
            '-------VARIAVEIS PARA CONTAGEM (COMP)---------'.           00011500
      *-----------------------------------------------------            00011600
       77 WRK-CNT-ING-LIDOS       PIC S9(08) COMP VALUE ZERO.           00011700
       77 WRK-CNT-ING-CARREGADOS  PIC S9(08) COMP VALUE ZERO.           00011800
       77 WRK-CNT-ING-REJEITADOS  PIC S9(08) COMP VALUE ZERO.           00011900
       77 WRK-CNT-REC-LIDAS       PIC S9(08) COMP VALUE ZERO.           00012000
       77 WRK-CNT-REC-GRAVADAS    PIC S9(08) COMP VALUE ZERO.           00012100
       77 WRK-CNT-REC-REJEITADAS  PIC S9(08) COMP VALUE ZERO.           00012200
       77 WRK-CNT-ITENS-LIDOS     PIC S9(08) COMP VALUE ZERO.           00012300
       77 WRK-IDX-ITEM            PIC S9(04) COMP VALUE ZERO.           00012400
      *-----------------------------------------------------            00012500
       01 FILLER PIC X(48) VALUE                                        00012600
            '-------VARIAVEIS PARA CHAVES/SWITCHES---------'.           00012700
      *-----------------------------------------------------            00012800
       01 WRK-SW-ING-VALIDO.                                            00012900
           05 WRK-SW-ING-VALIDO-IND  PIC X(01) VALUE 'S'.               00013000
               88 WRK-ING-VALIDO          VALUE 'S'.                    00013100
               88 WRK-ING-INVALIDO        VALUE 'N'.                    00013200
           05 FILLER                 PIC X(01).                         00013300
       01 WRK-SW-REC-VALIDA.                                            00013400
           05 WRK-SW-REC-VALIDA-IND  PIC X(01) VALUE 'S'.               00013500
               88 WRK-REC-VALIDA          VALUE 'S'.                    00013600
               88 WRK-REC-INVALIDA        VALUE 'N'.                    00013700
           05 FILLER                 PIC X(01).                         00013800
       01 WRK-SW-ING-ACHADO.                                            00013900
           05 WRK-SW-ING-ACHADO-IND  PIC X(01) VALUE 'N'.               00014000
               88 WRK-ING-ENCONTRADO      VALUE 'S'.                    00014100
               88 WRK-ING-NAO-ENCONTRADO  VALUE 'N'.                    00014200
           05 FILLER                 PIC X(01).                         00014300
      *-----------------------------------------------------            00014400
      * COPIA DOS DADOS DO CABECALHO DA RECEITA - NECESSARIA            00014500
      * PORQUE A LEITURA DOS ITENS REUTILIZA A MESMA AREA DE            00014600
      * REGISTRO DO FD-RECEITA-CAB (REDEFINES IMPLICITO DO FD           00014700
      * RECEITAIN).                                                     00014800
      *-----------------------------------------------------            00014900
       01 WRK-REC-ATUAL.                                                00015000
           05 WRK-REC-ATUAL-ID        PIC 9(09).                        00015100
           05 WRK-REC-ATUAL-NOME      PIC X(60).                        00015200
           05 WRK-REC-ATUAL-METODO    PIC X(08).                        00015300
           05 WRK-REC-ATUAL-PORCAO    PIC S9(06)V9(02).                 00015400
           05 WRK-REC-ATUAL-UNIDADE   PIC X(02).                        00015500
           05 WRK-REC-ATUAL-QTD-ITENS PIC 9(04).                        00015600
           05 FILLER                 PIC X(10).                         00015700
      *-----------------------------------------------------            00015800
       01 FILLER PIC X(48) VALUE                                        00015900
            '-------VARIAVEIS PARA CALCULO DO RATEIO--------'.          00016000
      *-----------------------------------------------------            00016100
       77 WRK-PROPORCAO           PIC S9(04)V9(04) VALUE ZERO.          00016200
       77 WRK-FATOR-NORM          PIC S9(04)V9(04) VALUE ZERO.          00016300
       77 WRK-FATOR-GORDURA-ATUAL PIC S9(01)V9(02) VALUE ZERO.          00016400
       77 WRK-FATOR-PROTEINA-ATUAL PIC S9(01)V9(02) VALUE ZERO.         00016500
       77 WRK-VD-INTERMEDIO       PIC S9(04)V9(04) VALUE ZERO.          00016600
      *-----------------------------------------------------            00016700
      * ACUMULADORES DOS ONZE NUTRIENTES, NA UNIDADE DA                 00016800
      * RECEITA (AINDA NAO NORMALIZADOS PARA 100G/100ML).               00016900
      *-----------------------------------------------------            00017000
       01 WRK-ACUMULADORES.                                             00017100
           05 WRK-AC-KCAL         PIC S9(09)V9(08) VALUE ZERO.          00017200
           05 WRK-AC-KJ           PIC S9(09)V9(08) VALUE ZERO.          00017300
           05 WRK-AC-CARBO        PIC S9(09)V9(08) VALUE ZERO.          00017400
           05 WRK-AC-ACUC-TOT     PIC S9(09)V9(08) VALUE ZERO.          00017500
           05 WRK-AC-ACUC-ADIC    PIC S9(09)V9(08) VALUE ZERO.          00017600
           05 WRK-AC-PROTEINA     PIC S9(09)V9(08) VALUE ZERO.          00017700
           05 WRK-AC-GORD-TOT     PIC S9(09)V9(08) VALUE ZERO.          00017800
           05 WRK-AC-GORD-SAT     PIC S9(09)V9(08) VALUE ZERO.          00017900
           05 WRK-AC-GORD-TRANS   PIC S9(09)V9(08) VALUE ZERO.          00018000
           05 WRK-AC-FIBRA        PIC S9(09)V9(08) VALUE ZERO.          00018100
           05 WRK-AC-SODIO        PIC S9(09)V9(08) VALUE ZERO.          00018200
           05 FILLER              PIC X(04).                            00018300
      *-----------------------------------------------------            00018400
      * VALORES DE REFERENCIA DIARIOS - ANVISA RDC 429/2020.            00018500
      * NAO HA REFERENCIA PARA GORDURA TRANS.                           00018600
      *-----------------------------------------------------            00018700
       01 WRK-VALORES-REFERENCIA.                                       00018800
           05 WRK-VD-REF-KCAL        PIC 9(04) VALUE 2000.              00018900
           05 WRK-VD-REF-CARBO       PIC 9(03) VALUE 300.               00019000
           05 WRK-VD-REF-ACUC-TOT    PIC 9(03) VALUE 050.               00019100
           05 WRK-VD-REF-ACUC-ADIC   PIC 9(03) VALUE 050.               00019200
           05 WRK-VD-REF-PROTEINA    PIC 9(03) VALUE 050.               00019300
           05 WRK-VD-REF-GORD-TOT    PIC 9(03) VALUE 055.               00019400
           05 WRK-VD-REF-GORD-SAT    PIC 9(03) VALUE 022.               00019500
           05 WRK-VD-REF-FIBRA       PIC 9(03) VALUE 025.               00019600
           05 WRK-VD-REF-SODIO       PIC 9(04) VALUE 2400.              00019700
           05 FILLER                 PIC X(04).                         00019800
      *-----------------------------------------------------            00019900
       01 FILLER PIC X(48) VALUE                                        00020000
            '-------VARIAVEIS PARA MENSAGEM---------------'.            00020100
      *-----------------------------------------------------            00020200
       77 WRK-MENSAGEM-FIM     PIC X(21) VALUE                          00020300
           'FIM DO PROCESSAMENTO.'.                                     00020400
       77 WRK-MENSAGEM-OK      PIC X(40) VALUE                          00020500
           'TODAS AS RECEITAS LIDAS FORAM GRAVADAS.'.                   00020600
       77 WRK-MENSAGEM-ERRO    PIC X(05) VALUE 'ERRO.'.                 00020700
      *====================================================             00020800
       PROCEDURE                                 DIVISION.              00020900
      *====================================================             00021000
      *-----------------------------------------------------            00021100
       0000-PRINCIPAL                             SECTION.              00021200
      *-----------------------------------------------------            00021300
           PERFORM 1000-INICIALIZAR.                                    00021400
           PERFORM 2000-PROCESSAR-RECEITA                               00021500
               UNTIL WRK-FS-RECEITAIN EQUAL 10.                         00021600
           PERFORM 3000-FINALIZAR.                                      00021700
           STOP RUN.                                                    00021800
      *-----------------------------------------------------            00021900
       0000-99-FIM.                                  EXIT.              00022000
      *-----------------------------------------------------            00022100
                                                                        00022200
      *-----------------------------------------------------            00022300
       1000-INICIALIZAR                           SECTION.              00022400
      *-----------------------------------------------------            00022500
           OPEN INPUT INGREDMF RECEITAIN                                00022600
                OUTPUT NUTRISAI.                                        00022700
           PERFORM 4000-TESTAR-STATUS.                                  00022800
           PERFORM 1200-CARREGAR-MESTRE.                                00022900
           PERFORM 1900-LER-CABECALHO.                                  00023000
      *-----------------------------------------------------            00023100
       1000-99-FIM.                                  EXIT.              00023200
      *-----------------------------------------------------            00023300
                                                                        00023400
      *-----------------------------------------------------            00023500
       1200-CARREGAR-MESTRE                       SECTION.              00023600
      *-----------------------------------------------------            00023700
           PERFORM 1205-LER-INGREDIENTE.                                00023800
           PERFORM 1210-VALIDAR-INGREDIENTE                             00023900
               UNTIL WRK-FS-INGREDMF EQUAL 10.                          00024000
      *-----------------------------------------------------            00024100
       1200-99-FIM.                                  EXIT.              00024200
      *-----------------------------------------------------            00024300
                                                                        00024400
      *-----------------------------------------------------            00024500
       1205-LER-INGREDIENTE                       SECTION.              00024600
      *-----------------------------------------------------            00024700
           READ INGREDMF.                                               00024800
           IF WRK-FS-INGREDMF EQUAL 00                                  00024900
             ADD 1 TO WRK-CNT-ING-LIDOS                                 00025000
           END-IF.                                                      00025100
      *-----------------------------------------------------            00025200
       1205-99-FIM.                                  EXIT.              00025300
      *-----------------------------------------------------            00025400
                                                                        00025500
      *-----------------------------------------------------            00025600
      * VALIDA O INGREDIENTE CORRENTE (PARAGRAFO "CHECADO" -            00025700
      * PORTADO DO CATALOGO DE VALIDACOES DO SISTEMA ORIGEM).           00025800
      * EMPILHA NA TABELA EM MEMORIA OS VALIDOS, RECUSA E               00025900
      * REGISTRA VIA GRAVALOG OS DEMAIS, SEM ENCERRAR O JOB.            00026000
      *-----------------------------------------------------            00026100
       1210-VALIDAR-INGREDIENTE                   SECTION.              00026200
      *-----------------------------------------------------            00026300
           PERFORM 1220-CHECAR-REGRAS-INGREDIENTE.                      00026400
           IF WRK-ING-VALIDO                                            00026500
             PERFORM 1230-EMPILHAR-INGREDIENTE                          00026600
           ELSE                                                         00026700
             PERFORM 1290-REJEITAR-INGREDIENTE                          00026800
           END-IF.                                                      00026900
           PERFORM 1205-LER-INGREDIENTE.                                00027000
      *-----------------------------------------------------            00027100
       1210-99-FIM.                                  EXIT.              00027200
      *-----------------------------------------------------            00027300
                                                                        00027400
      *-----------------------------------------------------            00027500
       1220-CHECAR-REGRAS-INGREDIENTE              SECTION.             00027600
      *-----------------------------------------------------            00027700
           SET WRK-ING-VALIDO TO TRUE.                                  00027800
           IF FD-ING-NOME EQUAL SPACES                                  00027900
             SET WRK-ING-INVALIDO TO TRUE                               00028000
           END-IF.                                                      00028100
           IF FD-ING-UNIDADE NOT EQUAL 'g ' AND                         00028200
              FD-ING-UNIDADE NOT EQUAL 'ml'                             00028300
             SET WRK-ING-INVALIDO TO TRUE                               00028400
           END-IF.                                                      00028500
      *-----------------------------------------------------            00028600
       1220-99-FIM.                                  EXIT.              00028700
      *-----------------------------------------------------            00028800
                                                                        00028900
      *-----------------------------------------------------            00029000
       1230-EMPILHAR-INGREDIENTE                   SECTION.             00029100
      *-----------------------------------------------------            00029200
           ADD 1 TO WRK-TAB-ING-QTDE.                                   00029300
           MOVE FD-ING-ID                                               00029400
               TO WRK-TAB-ING-ID(WRK-TAB-ING-QTDE).                     00029500
           MOVE FD-ING-UNIDADE                                          00029600
               TO WRK-TAB-ING-UNIDADE(WRK-TAB-ING-QTDE).                00029700
           MOVE FD-ING-KCAL                                             00029800
               TO WRK-TAB-ING-KCAL(WRK-TAB-ING-QTDE).                   00029900
           MOVE FD-ING-KJ                                               00030000
               TO WRK-TAB-ING-KJ(WRK-TAB-ING-QTDE).                     00030100
           MOVE FD-ING-CARBOIDRATO                                      00030200
               TO WRK-TAB-ING-CARBO(WRK-TAB-ING-QTDE).                  00030300
           MOVE FD-ING-ACUCAR-TOTAL                                     00030400
               TO WRK-TAB-ING-ACUC-TOT(WRK-TAB-ING-QTDE).               00030500
           MOVE FD-ING-ACUCAR-ADIC                                      00030600
               TO WRK-TAB-ING-ACUC-ADIC(WRK-TAB-ING-QTDE).              00030700
           MOVE FD-ING-PROTEINA                                         00030800
               TO WRK-TAB-ING-PROTEINA(WRK-TAB-ING-QTDE).               00030900
           MOVE FD-ING-GORDURA-TOTAL                                    00031000
               TO WRK-TAB-ING-GORD-TOT(WRK-TAB-ING-QTDE).               00031100
           MOVE FD-ING-GORDURA-SAT                                      00031200
               TO WRK-TAB-ING-GORD-SAT(WRK-TAB-ING-QTDE).               00031300
           MOVE FD-ING-GORDURA-TRANS                                    00031400
               TO WRK-TAB-ING-GORD-TRANS(WRK-TAB-ING-QTDE).             00031500
           MOVE FD-ING-FIBRA                                            00031600
               TO WRK-TAB-ING-FIBRA(WRK-TAB-ING-QTDE).                  00031700
           MOVE FD-ING-SODIO                                            00031800
               TO WRK-TAB-ING-SODIO(WRK-TAB-ING-QTDE).                  00031900
           ADD 1 TO WRK-CNT-ING-CARREGADOS.                             00032000
      *-----------------------------------------------------            00032100
       1230-99-FIM.                                  EXIT.              00032200
      *-----------------------------------------------------            00032300
                                                                        00032400
      *-----------------------------------------------------            00032500
       1290-REJEITAR-INGREDIENTE                   SECTION.             00032600
      *-----------------------------------------------------            00032700
           ADD 1 TO WRK-CNT-ING-REJEITADOS.                             00032800
           MOVE 'NUT2401'                        TO WRK-PROGRAMA.       00032900
           MOVE '1220'                           TO WRK-SECAO.          00033000
           MOVE 'INGREDIENTE RECUSADO - NOME/UNIDADE'                   00033100
                                                  TO WRK-MENSAGEM.      00033200
           MOVE '99'                             TO WRK-STATUS.         00033300
           PERFORM 9100-REGISTRAR-REJEICAO.                             00033400
      *-----------------------------------------------------            00033500
       1290-99-FIM.                                  EXIT.              00033600
      *-----------------------------------------------------            00033700
                                                                        00033800
      *-----------------------------------------------------            00033900
      * LE O CABECALHO DA PROXIMA RECEITA E GUARDA SEUS                 00034000
      * CAMPOS EM WRK-REC-ATUAL ANTES QUE A LEITURA DOS ITENS           00034100
      * SOBRESCREVA A AREA DE REGISTRO DO RECEITAIN.                    00034200
      *-----------------------------------------------------            00034300
       1900-LER-CABECALHO                          SECTION.             00034400
      *-----------------------------------------------------            00034500
           READ RECEITAIN.                                              00034600
           IF WRK-FS-RECEITAIN EQUAL 00                                 00034700
             ADD 1 TO WRK-CNT-REC-LIDAS                                 00034800
             MOVE FD-REC-ID          TO WRK-REC-ATUAL-ID                00034900
             MOVE FD-REC-NOME        TO WRK-REC-ATUAL-NOME              00035000
             MOVE FD-REC-METODO      TO WRK-REC-ATUAL-METODO            00035100
             MOVE FD-REC-PORCAO-TOTAL TO WRK-REC-ATUAL-PORCAO           00035200
             MOVE FD-REC-UNIDADE     TO WRK-REC-ATUAL-UNIDADE           00035300
             MOVE FD-REC-QTD-ITENS   TO WRK-REC-ATUAL-QTD-ITENS         00035400
           END-IF.                                                      00035500
      *-----------------------------------------------------            00035600
       1900-99-FIM.                                  EXIT.              00035700
      *-----------------------------------------------------            00035800
                                                                        00035900
      *-----------------------------------------------------            00036000
      * PROCESSA UMA RECEITA: VALIDA, LOCALIZA O FATOR DE               00036100
      * PREPARO, RATEIA OS NUTRIENTES DE CADA ITEM, NORMALIZA           00036200
      * PARA 100G/100ML, CALCULA O %VD E GRAVA NUTRISAI.                00036300
      *-----------------------------------------------------            00036400
       2000-PROCESSAR-RECEITA                      SECTION.             00036500
      *-----------------------------------------------------            00036600
           PERFORM 2010-VALIDAR-RECEITA.                                00036700
           IF WRK-REC-VALIDA                                            00036800
             PERFORM 2020-LOCALIZAR-FATOR                               00036900
             PERFORM 2050-ZERAR-ACUMULADORES                            00037000
             PERFORM 2100-PROCESSAR-ITEM                                00037100
                 VARYING WRK-IDX-ITEM FROM 1 BY 1                       00037200
                 UNTIL WRK-IDX-ITEM GREATER THAN                        00037300
                       WRK-REC-ATUAL-QTD-ITENS                          00037400
             PERFORM 2200-NORMALIZAR                                    00037500
             PERFORM 2300-CALCULAR-VD                                   00037600
             PERFORM 2900-GRAVAR-SAIDA                                  00037700
           ELSE                                                         00037800
             PERFORM 2016-LER-ITEM                                      00037900
                 VARYING WRK-IDX-ITEM FROM 1 BY 1                       00038000
                 UNTIL WRK-IDX-ITEM GREATER THAN                        00038100
                       WRK-REC-ATUAL-QTD-ITENS                          00038200
           END-IF.                                                      00038300
           PERFORM 1900-LER-CABECALHO.                                  00038400
      *-----------------------------------------------------            00038500
       2000-99-FIM.                                  EXIT.              00038600
      *-----------------------------------------------------            00038700
                                                                        00038800
      *-----------------------------------------------------            00038900
      * VALIDA O CABECALHO DA RECEITA CORRENTE (PARAGRAFO               00039000
      * "CHECADO" - PORTADO DO CATALOGO DE VALIDACOES DO                00039100
      * SISTEMA ORIGEM).                                                00039200
      *-----------------------------------------------------            00039300
       2010-VALIDAR-RECEITA                        SECTION.             00039400
      *-----------------------------------------------------            00039500
           SET WRK-REC-VALIDA TO TRUE.                                  00039600
           IF WRK-REC-ATUAL-NOME EQUAL SPACES                           00039700
             SET WRK-REC-INVALIDA TO TRUE                               00039800
           END-IF.                                                      00039900
           IF WRK-REC-ATUAL-PORCAO NOT GREATER THAN ZERO                00040000
             SET WRK-REC-INVALIDA TO TRUE                               00040100
           END-IF.                                                      00040200
           IF WRK-REC-ATUAL-QTD-ITENS EQUAL ZERO                        00040300
             SET WRK-REC-INVALIDA TO TRUE                               00040400
           END-IF.                                                      00040500
           IF WRK-REC-INVALIDA                                          00040600
             PERFORM 2015-REJEITAR-RECEITA                              00040700
           END-IF.                                                      00040800
      *-----------------------------------------------------            00040900
       2010-99-FIM.                                  EXIT.              00041000
      *-----------------------------------------------------            00041100
                                                                        00041200
      *-----------------------------------------------------            00041300
       2015-REJEITAR-RECEITA                       SECTION.             00041400
      *-----------------------------------------------------            00041500
      * DIAGNOSTICO DA RECEITA RECUSADA, VIA FD-REC-CHAVE-R             00041600
      * (#RECINP) - TKT NUT-2024-147.                                   00041700
           DISPLAY 'RECEITA RECUSADA...: ' FD-REC-CHAVE-ID              00041800
               ' ' FD-REC-CHAVE-NOME ' METODO=' FD-REC-CHAVE-METODO     00041900
               UPON CONSOLE.                                            00042000
           ADD 1 TO WRK-CNT-REC-REJEITADAS.                             00042100
           MOVE 'NUT2401'                        TO WRK-PROGRAMA.       00042200
           MOVE '2010'                           TO WRK-SECAO.          00042300
           MOVE 'RECEITA RECUSADA - NOME/PORCAO/ITENS'                  00042400
                                                  TO WRK-MENSAGEM.      00042500
           MOVE '99'                             TO WRK-STATUS.         00042600
           PERFORM 9100-REGISTRAR-REJEICAO.                             00042700
      *-----------------------------------------------------            00042800
       2015-99-FIM.                                  EXIT.              00042900
      *-----------------------------------------------------            00043000
                                                                        00043100
      *-----------------------------------------------------            00043200
      * DESCARTA OS ITENS DE UMA RECEITA RECUSADA, PARA NAO             00043300
      * PERDER O ALINHAMENTO DE LEITURA DO RECEITAIN.                   00043400
      *-----------------------------------------------------            00043500
       2016-LER-ITEM                               SECTION.             00043600
      *-----------------------------------------------------            00043700
           READ RECEITAIN.                                              00043800
           ADD 1 TO WRK-CNT-ITENS-LIDOS.                                00043900
      *-----------------------------------------------------            00044000
       2016-99-FIM.                                  EXIT.              00044100
      *-----------------------------------------------------            00044200
                                                                        00044300
      *-----------------------------------------------------            00044400
      * LOCALIZA NA TABELA #PREPFT O FATOR DE CORRECAO DO               00044500
      * METODO DE PREPARO DA RECEITA CORRENTE.  QUANDO O                00044600
      * METODO NAO E ENCONTRADO, MANTEM O FATOR IDENTIDADE              00044700
      * (1,00) - EQUIVALENTE A LINHA "OUTRO" DA TABELA.                 00044800
      *-----------------------------------------------------            00044900
       2020-LOCALIZAR-FATOR                        SECTION.             00045000
      *-----------------------------------------------------            00045100
           MOVE 1.00 TO WRK-FATOR-GORDURA-ATUAL.                        00045200
           MOVE 1.00 TO WRK-FATOR-PROTEINA-ATUAL.                       00045300
           SET WRK-TAB-FATOR-IDX TO 1.                                  00045400
           SEARCH WRK-TAB-FATOR-LINHA                                   00045500
             AT END                                                     00045600
               CONTINUE                                                 00045700
             WHEN WRK-TAB-FATOR-METODO(WRK-TAB-FATOR-IDX)               00045800
                  EQUAL WRK-REC-ATUAL-METODO                            00045900
               MOVE WRK-TAB-FATOR-GORDURA(WRK-TAB-FATOR-IDX)            00046000
                   TO WRK-FATOR-GORDURA-ATUAL                           00046100
               MOVE WRK-TAB-FATOR-PROTEINA(WRK-TAB-FATOR-IDX)           00046200
                   TO WRK-FATOR-PROTEINA-ATUAL                          00046300
           END-SEARCH.                                                  00046400
      *-----------------------------------------------------            00046500
       2020-99-FIM.                                  EXIT.              00046600
      *-----------------------------------------------------            00046700
                                                                        00046800
      *-----------------------------------------------------            00046900
       2050-ZERAR-ACUMULADORES                     SECTION.             00047000
      *-----------------------------------------------------            00047100
           MOVE ZERO TO WRK-ACUMULADORES.                               00047200
      *-----------------------------------------------------            00047300
       2050-99-FIM.                                  EXIT.              00047400
      *-----------------------------------------------------            00047500
                                                                        00047600
      *-----------------------------------------------------            00047700
      * LE UM ITEM DA RECEITA, LOCALIZA O INGREDIENTE NA                00047800
      * TABELA EM MEMORIA E RATEIA SEUS NUTRIENTES PELA                 00047900
      * QUANTIDADE USADA.                                               00048000
      *-----------------------------------------------------            00048100
       2100-PROCESSAR-ITEM                         SECTION.             00048200
      *-----------------------------------------------------            00048300
           PERFORM 2101-LER-ITEM.                                       00048400
           PERFORM 2110-LOCALIZAR-INGREDIENTE.                          00048500
           IF WRK-ING-ENCONTRADO                                        00048600
             PERFORM 2120-ACUMULAR-NUTRIENTES                           00048700
           END-IF.                                                      00048800
      *-----------------------------------------------------            00048900
       2100-99-FIM.                                  EXIT.              00049000
      *-----------------------------------------------------            00049100
                                                                        00049200
      *-----------------------------------------------------            00049300
       2101-LER-ITEM                               SECTION.             00049400
      *-----------------------------------------------------            00049500
           READ RECEITAIN.                                              00049600
           ADD 1 TO WRK-CNT-ITENS-LIDOS.                                00049700
           COMPUTE WRK-PROPORCAO ROUNDED =                              00049800
               FD-ITEM-QTDE / 100.                                      00049900
      *-----------------------------------------------------            00050000
       2101-99-FIM.                                  EXIT.              00050100
      *-----------------------------------------------------            00050200
                                                                        00050300
      *-----------------------------------------------------            00050400
      * BUSCA BINARIA (SEARCH ALL) NA TABELA EM MEMORIA DO              00050500
      * MESTRE DE INGREDIENTES, CARREGADA EM 1200-CARREGAR-             00050600
      * MESTRE EM ORDEM ASCENDENTE DE WRK-TAB-ING-ID.                   00050700
      *-----------------------------------------------------            00050800
       2110-LOCALIZAR-INGREDIENTE                  SECTION.             00050900
      *-----------------------------------------------------            00051000
           SET WRK-ING-NAO-ENCONTRADO TO TRUE.                          00051100
           IF WRK-TAB-ING-QTDE GREATER THAN ZERO                        00051200
             SET WRK-TAB-ING-IDX TO 1                                   00051300
             SEARCH ALL WRK-TAB-INGREDIENTE                             00051400
               AT END                                                   00051500
                 PERFORM 2115-REGISTRAR-NAO-ACHADO                      00051600
               WHEN WRK-TAB-ING-ID(WRK-TAB-ING-IDX)                     00051700
                    EQUAL FD-ITEM-ING-ID                                00051800
                 SET WRK-ING-ENCONTRADO TO TRUE                         00051900
             END-SEARCH                                                 00052000
           ELSE                                                         00052100
             PERFORM 2115-REGISTRAR-NAO-ACHADO                          00052200
           END-IF.                                                      00052300
      *-----------------------------------------------------            00052400
       2110-99-FIM.                                  EXIT.              00052500
      *-----------------------------------------------------            00052600
                                                                        00052700
      *-----------------------------------------------------            00052800
      * INGREDIENTE DO ITEM NAO LOCALIZADO NO MESTRE - O                00052900
      * ITEM CONTRIBUI COM ZERO PARA OS ACUMULADORES DA                 00053000
      * RECEITA, SEM ENCERRAR O JOB.                                    00053100
      *-----------------------------------------------------            00053200
       2115-REGISTRAR-NAO-ACHADO                   SECTION.             00053300
      *-----------------------------------------------------            00053400
           MOVE 'NUT2401'                        TO WRK-PROGRAMA.       00053500
           MOVE '2110'                           TO WRK-SECAO.          00053600
           MOVE 'INGREDIENTE DO ITEM NAO ACHADO NO MESTRE'              00053700
                                                  TO WRK-MENSAGEM.      00053800
           MOVE '99'                             TO WRK-STATUS.         00053900
           PERFORM 9100-REGISTRAR-REJEICAO.                             00054000
      *-----------------------------------------------------            00054100
       2115-99-FIM.                                  EXIT.              00054200
      *-----------------------------------------------------            00054300
                                                                        00054400
      *-----------------------------------------------------            00054500
      * ACUMULA OS NUTRIENTES DO ITEM, JA RATEADOS PELA                 00054600
      * PROPORCAO USADA.  O FATOR DE GORDURA SE APLICA A                00054700
      * GORDURA TOTAL E SATURADA; O FATOR DE PROTEINA, SOMENTE          00054800
      * A PROTEINA.  OS DEMAIS NUTRIENTES NAO SOFREM CORRECAO           00054900
      * POR METODO DE PREPARO.                                          00055000
      *-----------------------------------------------------            00055100
       2120-ACUMULAR-NUTRIENTES                    SECTION.             00055200
      *-----------------------------------------------------            00055300
           COMPUTE WRK-AC-KCAL = WRK-AC-KCAL +                          00055400
               (WRK-TAB-ING-KCAL(WRK-TAB-ING-IDX) *                     00055500
                WRK-PROPORCAO).                                         00055600
           COMPUTE WRK-AC-KJ = WRK-AC-KJ +                              00055700
               (WRK-TAB-ING-KJ(WRK-TAB-ING-IDX) *                       00055800
                WRK-PROPORCAO).                                         00055900
           COMPUTE WRK-AC-CARBO = WRK-AC-CARBO +                        00056000
               (WRK-TAB-ING-CARBO(WRK-TAB-ING-IDX) *                    00056100
                WRK-PROPORCAO).                                         00056200
           COMPUTE WRK-AC-ACUC-TOT = WRK-AC-ACUC-TOT +                  00056300
               (WRK-TAB-ING-ACUC-TOT(WRK-TAB-ING-IDX) *                 00056400
                WRK-PROPORCAO).                                         00056500
           COMPUTE WRK-AC-ACUC-ADIC = WRK-AC-ACUC-ADIC +                00056600
               (WRK-TAB-ING-ACUC-ADIC(WRK-TAB-ING-IDX) *                00056700
                WRK-PROPORCAO).                                         00056800
           COMPUTE WRK-AC-PROTEINA = WRK-AC-PROTEINA +                  00056900
               (WRK-TAB-ING-PROTEINA(WRK-TAB-ING-IDX) *                 00057000
                WRK-PROPORCAO * WRK-FATOR-PROTEINA-ATUAL).              00057100
           COMPUTE WRK-AC-GORD-TOT = WRK-AC-GORD-TOT +                  00057200
               (WRK-TAB-ING-GORD-TOT(WRK-TAB-ING-IDX) *                 00057300
                WRK-PROPORCAO * WRK-FATOR-GORDURA-ATUAL).               00057400
           COMPUTE WRK-AC-GORD-SAT = WRK-AC-GORD-SAT +                  00057500
               (WRK-TAB-ING-GORD-SAT(WRK-TAB-ING-IDX) *                 00057600
                WRK-PROPORCAO * WRK-FATOR-GORDURA-ATUAL).               00057700
           COMPUTE WRK-AC-GORD-TRANS = WRK-AC-GORD-TRANS +              00057800
               (WRK-TAB-ING-GORD-TRANS(WRK-TAB-ING-IDX) *               00057900
                WRK-PROPORCAO).                                         00058000
           COMPUTE WRK-AC-FIBRA = WRK-AC-FIBRA +                        00058100
               (WRK-TAB-ING-FIBRA(WRK-TAB-ING-IDX) *                    00058200
                WRK-PROPORCAO).                                         00058300
           COMPUTE WRK-AC-SODIO = WRK-AC-SODIO +                        00058400
               (WRK-TAB-ING-SODIO(WRK-TAB-ING-IDX) *                    00058500
                WRK-PROPORCAO).                                         00058600
      *-----------------------------------------------------            00058700
       2120-99-FIM.                                  EXIT.              00058800
      *-----------------------------------------------------            00058900
                                                                        00059000
      *-----------------------------------------------------            00059100
      * NORMALIZA OS ACUMULADORES DA RECEITA PARA 100G/100ML            00059200
      * DO SEU RENDIMENTO TOTAL (WRK-REC-ATUAL-PORCAO).                 00059300
      *-----------------------------------------------------            00059400
       2200-NORMALIZAR                             SECTION.             00059500
      *-----------------------------------------------------            00059600
           COMPUTE WRK-FATOR-NORM ROUNDED =                             00059700
               100 / WRK-REC-ATUAL-PORCAO.                              00059800
           MOVE WRK-REC-ATUAL-ID   TO FD-NUT-REC-ID.                    00059900
           MOVE WRK-REC-ATUAL-NOME TO FD-NUT-REC-NOME.                  00060000
           COMPUTE FD-NUT-KCAL ROUNDED =                                00060100
               WRK-AC-KCAL * WRK-FATOR-NORM.                            00060200
           COMPUTE FD-NUT-KJ ROUNDED =                                  00060300
               WRK-AC-KJ * WRK-FATOR-NORM.                              00060400
           COMPUTE FD-NUT-CARBOIDRATO ROUNDED =                         00060500
               WRK-AC-CARBO * WRK-FATOR-NORM.                           00060600
           COMPUTE FD-NUT-ACUCAR-TOTAL ROUNDED =                        00060700
               WRK-AC-ACUC-TOT * WRK-FATOR-NORM.                        00060800
           COMPUTE FD-NUT-ACUCAR-ADIC ROUNDED =                         00060900
               WRK-AC-ACUC-ADIC * WRK-FATOR-NORM.                       00061000
           COMPUTE FD-NUT-PROTEINA ROUNDED =                            00061100
               WRK-AC-PROTEINA * WRK-FATOR-NORM.                        00061200
           COMPUTE FD-NUT-GORDURA-TOTAL ROUNDED =                       00061300
               WRK-AC-GORD-TOT * WRK-FATOR-NORM.                        00061400
           COMPUTE FD-NUT-GORDURA-SAT ROUNDED =                         00061500
               WRK-AC-GORD-SAT * WRK-FATOR-NORM.                        00061600
           COMPUTE FD-NUT-GORDURA-TRANS ROUNDED =                       00061700
               WRK-AC-GORD-TRANS * WRK-FATOR-NORM.                      00061800
           COMPUTE FD-NUT-FIBRA ROUNDED =                               00061900
               WRK-AC-FIBRA * WRK-FATOR-NORM.                           00062000
           COMPUTE FD-NUT-SODIO ROUNDED =                               00062100
               WRK-AC-SODIO * WRK-FATOR-NORM.                           00062200
           MOVE WRK-ANVISA-VERSAO TO FD-NUT-VERSAO-ANVISA.              00062300
      *-----------------------------------------------------            00062400
       2200-99-FIM.                                  EXIT.              00062500
      *-----------------------------------------------------            00062600
                                                                        00062700
      *-----------------------------------------------------            00062800
      * CALCULA O PERCENTUAL DE VALOR DIARIO DE CADA                    00062900
      * NUTRIENTE JA NORMALIZADO, EM DUAS ETAPAS (PROPORCAO             00063000
      * COM QUATRO CASAS, DEPOIS X100 COM UMA CASA), CONFORME           00063100
      * ANVISA RDC 429/2020.  NAO HA %VD PARA GORDURA TRANS.            00063200
      *-----------------------------------------------------            00063300
       2300-CALCULAR-VD                            SECTION.             00063400
      *-----------------------------------------------------            00063500
           COMPUTE WRK-VD-INTERMEDIO ROUNDED =                          00063600
               FD-NUT-KCAL / WRK-VD-REF-KCAL.                           00063700
           COMPUTE FD-NUT-KCAL-VD ROUNDED =                             00063800
               WRK-VD-INTERMEDIO * 100.                                 00063900
           COMPUTE WRK-VD-INTERMEDIO ROUNDED =                          00064000
               FD-NUT-CARBOIDRATO / WRK-VD-REF-CARBO.                   00064100
           COMPUTE FD-NUT-CARBOIDRATO-VD ROUNDED =                      00064200
               WRK-VD-INTERMEDIO * 100.                                 00064300
           COMPUTE WRK-VD-INTERMEDIO ROUNDED =                          00064400
               FD-NUT-ACUCAR-TOTAL / WRK-VD-REF-ACUC-TOT.               00064500
           COMPUTE FD-NUT-ACUCAR-TOTAL-VD ROUNDED =                     00064600
               WRK-VD-INTERMEDIO * 100.                                 00064700
           COMPUTE WRK-VD-INTERMEDIO ROUNDED =                          00064800
               FD-NUT-ACUCAR-ADIC / WRK-VD-REF-ACUC-ADIC.               00064900
           COMPUTE FD-NUT-ACUCAR-ADIC-VD ROUNDED =                      00065000
               WRK-VD-INTERMEDIO * 100.                                 00065100
           COMPUTE WRK-VD-INTERMEDIO ROUNDED =                          00065200
               FD-NUT-PROTEINA / WRK-VD-REF-PROTEINA.                   00065300
           COMPUTE FD-NUT-PROTEINA-VD ROUNDED =                         00065400
               WRK-VD-INTERMEDIO * 100.                                 00065500
           COMPUTE WRK-VD-INTERMEDIO ROUNDED =                          00065600
               FD-NUT-GORDURA-TOTAL / WRK-VD-REF-GORD-TOT.              00065700
           COMPUTE FD-NUT-GORDURA-TOT-VD ROUNDED =                      00065800
               WRK-VD-INTERMEDIO * 100.                                 00065900
           COMPUTE WRK-VD-INTERMEDIO ROUNDED =                          00066000
               FD-NUT-GORDURA-SAT / WRK-VD-REF-GORD-SAT.                00066100
           COMPUTE FD-NUT-GORDURA-SAT-VD ROUNDED =                      00066200
               WRK-VD-INTERMEDIO * 100.                                 00066300
           COMPUTE WRK-VD-INTERMEDIO ROUNDED =                          00066400
               FD-NUT-FIBRA / WRK-VD-REF-FIBRA.                         00066500
           COMPUTE FD-NUT-FIBRA-VD ROUNDED =                            00066600
               WRK-VD-INTERMEDIO * 100.                                 00066700
           COMPUTE WRK-VD-INTERMEDIO ROUNDED =                          00066800
               FD-NUT-SODIO / WRK-VD-REF-SODIO.                         00066900
           COMPUTE FD-NUT-SODIO-VD ROUNDED =                            00067000
               WRK-VD-INTERMEDIO * 100.                                 00067100
      *-----------------------------------------------------            00067200
       2300-99-FIM.                                  EXIT.              00067300
      *-----------------------------------------------------            00067400
                                                                        00067500
      *-----------------------------------------------------            00067600
       2900-GRAVAR-SAIDA                           SECTION.             00067700
      *-----------------------------------------------------            00067800
           WRITE FD-NUTRI-SAIDA.                                        00067900
           ADD 1 TO WRK-CNT-REC-GRAVADAS.                               00068000
      *-----------------------------------------------------            00068100
       2900-99-FIM.                                  EXIT.              00068200
      *-----------------------------------------------------            00068300
                                                                        00068400
      *-----------------------------------------------------            00068500
       3000-FINALIZAR                              SECTION.             00068600
      *-----------------------------------------------------            00068700
           DISPLAY 'INGREDIENTES LIDOS.......:' WRK-CNT-ING-LIDOS.      00068800
           DISPLAY 'INGREDIENTES CARREGADOS..:' WRK-CNT-ING-CARREGADOS. 00068900
           DISPLAY 'INGREDIENTES RECUSADOS...:' WRK-CNT-ING-REJEITADOS. 00069000
           DISPLAY 'RECEITAS LIDAS............:' WRK-CNT-REC-LIDAS.     00069100
           DISPLAY 'RECEITAS GRAVADAS.........:' WRK-CNT-REC-GRAVADAS.  00069200
           DISPLAY 'RECEITAS RECUSADAS........:' WRK-CNT-REC-REJEITADAS.00069300
           IF WRK-CNT-REC-REJEITADAS NOT EQUAL ZERO                     00069400
             DISPLAY WRK-MENSAGEM-ERRO                                  00069500
           ELSE                                                         00069600
             DISPLAY WRK-MENSAGEM-OK                                    00069700
           END-IF.                                                      00069800
           CLOSE INGREDMF RECEITAIN NUTRISAI.                           00069900
           DISPLAY WRK-MENSAGEM-FIM.                                    00070000
      *-----------------------------------------------------            00070100
       3000-99-FIM.                                  EXIT.              00070200
      *-----------------------------------------------------            00070300
                                                                        00070400
      *-----------------------------------------------------            00070500
       4000-TESTAR-STATUS                          SECTION.             00070600
      *-----------------------------------------------------            00070700
           PERFORM 4100-TESTARSTATUS-INGREDMF.                          00070800
           PERFORM 4200-TESTARSTATUS-RECEITAIN.                         00070900
           PERFORM 4300-TESTARSTATUS-NUTRISAI.                          00071000
      *-----------------------------------------------------            00071100
       4000-99-FIM.                                  EXIT.              00071200
      *-----------------------------------------------------            00071300
                                                                        00071400
      *-----------------------------------------------------            00071500
       4100-TESTARSTATUS-INGREDMF                  SECTION.             00071600
      *-----------------------------------------------------            00071700
           IF WRK-FS-INGREDMF NOT EQUAL 00                              00071800
            MOVE 'NUT2401'              TO WRK-PROGRAMA                 00071900
            MOVE 'ERRO NO OPEN INGREDMF' TO WRK-MENSAGEM                00072000
            MOVE '1000'                 TO WRK-SECAO                    00072100
            MOVE WRK-FS-INGREDMF-X      TO WRK-STATUS                   00072200
            PERFORM 9000-TRATAERROS                                     00072300
           END-IF.                                                      00072400
      *-----------------------------------------------------            00072500
       4100-99-FIM.                                  EXIT.              00072600
      *-----------------------------------------------------            00072700
                                                                        00072800
      *-----------------------------------------------------            00072900
       4200-TESTARSTATUS-RECEITAIN                 SECTION.             00073000
      *-----------------------------------------------------            00073100
           IF WRK-FS-RECEITAIN NOT EQUAL 00                             00073200
            MOVE 'NUT2401'               TO WRK-PROGRAMA                00073300
            MOVE 'ERRO NO OPEN RECEITAIN' TO WRK-MENSAGEM               00073400
            MOVE '1000'                  TO WRK-SECAO                   00073500
            MOVE WRK-FS-RECEITAIN        TO WRK-STATUS                  00073600
            PERFORM 9000-TRATAERROS                                     00073700
           END-IF.                                                      00073800
      *-----------------------------------------------------            00073900
       4200-99-FIM.                                  EXIT.              00074000
      *-----------------------------------------------------            00074100
                                                                        00074200
      *-----------------------------------------------------            00074300
       4300-TESTARSTATUS-NUTRISAI                  SECTION.             00074400
      *-----------------------------------------------------            00074500
           IF WRK-FS-NUTRISAI NOT EQUAL 00                              00074600
            MOVE 'NUT2401'              TO WRK-PROGRAMA                 00074700
            MOVE 'ERRO NO OPEN NUTRISAI' TO WRK-MENSAGEM                00074800
            MOVE '1000'                 TO WRK-SECAO                    00074900
            MOVE WRK-FS-NUTRISAI        TO WRK-STATUS                   00075000
            PERFORM 9000-TRATAERROS                                     00075100
           END-IF.                                                      00075200
      *-----------------------------------------------------            00075300
       4300-99-FIM.                                  EXIT.              00075400
      *-----------------------------------------------------            00075500
                                                                        00075600
      *-----------------------------------------------------            00075700
      * ERRO FATAL (FALHA DE OPEN) - REGISTRA E ENCERRA O JOB.          00075800
      *-----------------------------------------------------            00075900
       9000-TRATAERROS                             SECTION.             00076000
      *-----------------------------------------------------            00076100
           CALL 'GRAVALOG' USING WRK-DADOS.                             00076200
           GOBACK.                                                      00076300
      *-----------------------------------------------------            00076400
       9000-99-FIM.                                  EXIT.              00076500
      *-----------------------------------------------------            00076600
                                                                        00076700
      *-----------------------------------------------------            00076800
      * REJEICAO DE REGISTRO (INGREDIENTE, RECEITA OU ITEM              00076900
      * SEM CORRESPONDENCIA) - REGISTRA E DEVOLVE O CONTROLE,           00077000
      * SEM ENCERRAR O JOB.                                             00077100
      *-----------------------------------------------------            00077200
       9100-REGISTRAR-REJEICAO                      SECTION.            00077300
      *-----------------------------------------------------            00077400
           CALL 'GRAVALOG' USING WRK-DADOS.                             00077500
      *-----------------------------------------------------            00077600
       9100-99-FIM.                                  EXIT.              00077700
      *-----------------------------------------------------            00077800
